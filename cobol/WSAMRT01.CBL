000100*---------------------------------
000200* WSAMRT01.CBL
000300* Shared WORKING-STORAGE for the
000400* amortization batch: periodic
000500* rate/period counts, the high
000600* precision power term carried
000700* through PAYMENT-CALC and
000800* OUTSTANDING-PV, the accelerated
000900* payoff work fields, the run-date
001000* stamp (pattern lifted from
001100* CURDAT), and the edited fields
001200* used by the FORMATTERS routines.
001300*---------------------------------
001400*  DATE     BY   REQ#    DESCRIPTION                                   CHG
001500*---------------------------------------------------------------------
001600* 03/11/87  WCV  A-1140  Original work fields                          001
001700* 11/02/89  WCV  A-1877  Added guard-decimal power term                002
001800*                        after the Feldman audit flagged
001900*                        rounding drift on 30 yr schedules
002000* 09/14/93  RMH  A-2711  Added accelerated-payoff work                 003
002100*                        fields
002200* 09/14/93  RMH  A-2711  Added generic power-base/exponent             004
002300*                        pair so PAYMENT-CALC, OUTSTANDING-PV
002400*                        and the accelerated comparison
002500*                        baseline share one exponent loop
002600* 02/26/99  DKP  Y2K-06  Widened WS-RUN-CYMD century check             005
002700*                        for the year-2000 rollover
002800*---------------------------------------------------------------------
002900 77  WS-PERIODS-PER-YEAR         PIC 9(3) COMP.
003000 77  WS-PERIODIC-RATE            PIC 9V9(9).
003100 77  WS-NUM-PERIODS              PIC 9(4) COMP.
003200 77  WS-CURRENT-PERIOD           PIC 9(4) COMP.
003300 77  WS-POWER-BASE               PIC 9(3)V9(9).
003400 77  WS-POWER-EXPONENT           PIC 9(4) COMP.
003500 77  WS-POWER-INDEX              PIC 9(4) COMP.
003600 77  WS-POWER-TERM               PIC 9(9)V9(9).
003700 77  WS-PAYMENT-CALC             PIC 9(9)V9(9).
003800 77  WS-OUTSTANDING              PIC 9(9)V9(9).
003900 77  WS-PREV-OUTSTANDING         PIC 9(9)V9(9).
004000 77  WS-INTEREST-PAID-HP         PIC 9(9)V9(9).
004100 77  WS-PRINCIPAL-PAID-HP        PIC 9(9)V9(9).
004200 77  WS-PV-OF-PRINCIPAL-HP       PIC 9(9)V9(9).
004300 77  WS-CUM-INTEREST             PIC 9(9)V9(9).
004400 77  WS-CUM-PRINCIPAL            PIC 9(9)V9(9).
004500
004600 77  WS-LOAN-COUNT               PIC 9(6) COMP.
004700 77  WS-RECORD-COUNT             PIC 9(6) COMP.
004800
004900 77  WS-LOAN-FILE-AT-END         PIC X.
005000     88  LOAN-FILE-AT-END            VALUE "Y".
005100     88  LOAN-FILE-NOT-AT-END        VALUE "N".
005200
005300*---------------------------------
005400* Accelerated payoff work fields.
005500*---------------------------------
005600 77  WS-MINIMUM-PAYMENT          PIC 9(9)V9(9).
005700 77  WS-ACCEL-STATUS             PIC X.
005800     88  ACCEL-STATUS-OK             VALUE "K".
005900     88  ACCEL-STATUS-ERROR          VALUE "E".
006000 77  WS-ACCEL-DONE-SW            PIC X.
006100     88  ACCEL-SCHEDULE-DONE         VALUE "Y".
006200     88  ACCEL-SCHEDULE-NOT-DONE     VALUE "N".
006300 77  WS-ACCEL-NUM-PERIODS        PIC 9(4) COMP.
006400 77  WS-ACCEL-CURRENT-PERIOD     PIC 9(4) COMP.
006500 77  WS-ACCEL-OUTSTANDING        PIC 9(9)V9(9).
006600 77  WS-ACCEL-CUM-INTEREST       PIC 9(9)V9(9).
006700 77  WS-COMPARISON-YEARS         PIC 9(3) COMP.
006800 77  WS-COMPARISON-PERIODS       PIC 9(4) COMP.
006900 77  WS-COMPARISON-PAYMENT       PIC 9(9)V9(9).
007000 77  WS-COMPARISON-TOTAL-INT     PIC 9(9)V9(9).
007100
007200*---------------------------------
007300* FORMATTERS work and edited
007400* fields - source value is moved
007500* in by the calling paragraph,
007600* the edited picture is what
007700* gets displayed.
007800*---------------------------------
007900 77  WS-FMT-AMOUNT               PIC 9(9)V99.
008000 77  WS-FMT-RATE                 PIC 9(2)V9(5).
008100 01  WS-CURRENCY-EDIT            PIC $Z,ZZZ,ZZ9.99.
008200 01  WS-PERCENT-EDIT.
008300     05  WS-PERCENT-VALUE        PIC ZZ9.9999.
008400     05  FILLER                  PIC X(1) VALUE "%".
008500
008600*---------------------------------
008700* Run-date stamp - same shape as
008800* the CURDAT run-timestamp block.
008900*---------------------------------
009000 01  WS-RUN-DATE                 PIC X(21).
009100 01  FILLER REDEFINES WS-RUN-DATE.
009200     05  WS-RUN-CYMD             PIC 9(8).
009300     05  WS-RUN-HMSD             PIC 9(8).
009400     05  WS-RUN-GMT-OFF          PIC S9(4) SIGN LEADING
009500                                     SEPARATE.
009600 01  WS-RUN-MDCY                 PIC 9(8).
009700 01  WS-RUN-DATE-EDIT            PIC Z9/99/9999.
