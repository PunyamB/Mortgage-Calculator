000100*---------------------------------
000200* PLFMT01.CBL
000300* FORMATTERS procedure library -
000400* COPYd straight into the
000500* PROCEDURE DIVISION of AMRTSCH1.
000600* Edits a dollar amount or an
000700* annual rate for the run-log
000800* echo that follows each loan's
000900* summary write.  The stored
001000* SCHEDULE/SUMMARY records keep
001100* the raw unedited digits - only
001200* the console echo is dressed up.
001300*---------------------------------
001400*  DATE     BY   REQ#    DESCRIPTION                                   CHG
001500*---------------------------------------------------------------------
001600* 09/14/93  RMH  A-2711  Original currency/percent edit                001
001700*                        paragraphs, lifted from the field-
001800*                        edit shapes CTLMNT01 used for its
001900*                        vendor-limit display
002000* 02/26/99  DKP  Y2K-06  No change required - edit pictures            002
002100*                        carry no century digits
002200*---------------------------------------------------------------------
002300 FORMAT-CURRENCY-RTN.
002400     MOVE WS-FMT-AMOUNT TO WS-CURRENCY-EDIT.
002500
002600 FORMAT-CURRENCY-EXIT.
002700     EXIT.
002800
002900 FORMAT-PERCENT-RTN.
003000     COMPUTE WS-PERCENT-VALUE ROUNDED = WS-FMT-RATE * 100.
003100
003200 FORMAT-PERCENT-EXIT.
003300     EXIT.
