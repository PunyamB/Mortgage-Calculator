000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. AMRTSCH1.
000300 AUTHOR. W C VOSS.
000400 INSTALLATION. DATA PROCESSING.
000500 DATE-WRITTEN. 03/11/87.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*---------------------------------
000900* AMRTSCH1 - loan amortization
001000* batch driver.  Reads LOANS in
001100* arrival order (the file carries
001200* no key, so no SORT step is run
001300* against it), builds a level
001400* payment schedule and a loan
001500* summary record for every loan,
001600* and, for any loan carrying an
001700* EXTRA-PAYMENT, an accelerated
001800* payoff schedule and summary
001900* record besides.
002000*---------------------------------
002100*  DATE     BY   REQ#    DESCRIPTION                                   CHG
002200*---------------------------------------------------------------------
002300* 03/11/87  WCV  A-1140  Original level-schedule driver,               001
002400*                        one program in one pass - no
002500*                        vendor master, no CALLed
002600*                        subprograms, per shop practice
002700*                        for a single batch job
002800* 11/02/89  WCV  A-1877  Reworked the schedule loop to                 002
002900*                        carry the guard-decimal power
003000*                        term after the Feldman audit
003100*                        flagged rounding drift on 30 yr
003200*                        monthly schedules
003300* 07/22/91  DKP  A-2203  Added LN-EXTRA-PAYMT handling and             003
003400*                        the ACCEL-SCHEDULE output file
003500* 09/14/93  RMH  A-2711  Split PAYMENT-CALC, OUTSTANDING-PV            004
003600*                        and ACCEL-PAYOFF out to procedure
003700*                        libraries so CMPINT03's compounding
003800*                        loop and VCHPAY01's balance-carry
003900*                        walk could both be reused here
004000*                        without duplicating the math
004100* 04/03/97  RMH  A-3305  Clamped the accelerated balance to            005
004200*                        zero on the final period - see
004300*                        PLACEL01 change log
004400* 02/26/99  DKP  Y2K-06  Reworked the run-date century test            006
004500*                        for the year-2000 rollover; no
004600*                        report-line format carries a two
004700*                        digit year
004800* 08/11/03  RMH  A-4420  Added the run totals line at the              007
004900*                        end of the console log - operations
005000*                        wanted a loan count without having
005100*                        to grep the summary file
005200*---------------------------------------------------------------------
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000     COPY "SLLOAN01.CBL".
006100     COPY "SLSKED01.CBL".
006200     COPY "SLSUMM01.CBL".
006300     COPY "SLACCL01.CBL".
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800     COPY "FDLOAN01.CBL".
006900     COPY "FDSKED01.CBL".
007000     COPY "FDSUMM01.CBL".
007100     COPY "FDACCL01.CBL".
007200
007300 WORKING-STORAGE SECTION.
007400
007500     COPY "WSAMRT01.CBL".
007600
007700 01  WS-TOTALS-LINE.
007800     05  FILLER              PIC X(15)
007900         VALUE "LOANS PROCESSED".
008000     05  FILLER              PIC X(2) VALUE SPACE.
008100     05  WS-TOTALS-COUNT     PIC ZZZ,ZZ9.
008150     05  FILLER              PIC X(10) VALUE SPACE.
008200
008300 PROCEDURE DIVISION.
008400 PROGRAM-BEGIN.
008500
008600     PERFORM OPENING-PROCEDURE.
008700     PERFORM MAIN-PROCESS.
008800     PERFORM CLOSING-PROCEDURE.
008900
009000 PROGRAM-EXIT.
009100     EXIT PROGRAM.
009200
009300 PROGRAM-DONE.
009400     STOP RUN.
009500*---------------------------------
009600* OPENING-PROCEDURE
009700*---------------------------------
009800 OPENING-PROCEDURE.
009900
010000     ACCEPT WS-RUN-CYMD FROM DATE.
010100     DISPLAY "AMRTSCH1 - AMORTIZATION SCHEDULE RUN " WS-RUN-CYMD.
010200
010300     OPEN INPUT LOAN-FILE.
010400     OPEN OUTPUT SCHEDULE-FILE.
010500     OPEN OUTPUT SUMMARY-FILE.
010600     OPEN OUTPUT ACCEL-SCHEDULE-FILE.
010700
010800     MOVE ZERO TO WS-LOAN-COUNT.
010900     MOVE ZERO TO WS-RECORD-COUNT.
011000     SET LOAN-FILE-NOT-AT-END TO TRUE.
011100
011200     PERFORM READ-NEXT-LOAN-RTN.
011300*---------------------------------
011400* MAIN-PROCESS
011500*---------------------------------
011600 MAIN-PROCESS.
011700
011800     PERFORM PROCESS-ONE-LOAN-RTN
011900         UNTIL LOAN-FILE-AT-END.
012000
012100     MOVE WS-LOAN-COUNT TO WS-TOTALS-COUNT.
012200     DISPLAY WS-TOTALS-LINE.
012300*---------------------------------
012400* CLOSING-PROCEDURE
012500*---------------------------------
012600 CLOSING-PROCEDURE.
012700
012800     CLOSE LOAN-FILE.
012900     CLOSE SCHEDULE-FILE.
013000     CLOSE SUMMARY-FILE.
013100     CLOSE ACCEL-SCHEDULE-FILE.
013200*---------------------------------
013300* Reads the next loan record and
013400* bumps the input record count.
013500*---------------------------------
013600 READ-NEXT-LOAN-RTN.
013700
013800     READ LOAN-FILE NEXT RECORD
013900         AT END
014000             SET LOAN-FILE-AT-END TO TRUE
014100     END-READ.
014200
014300     IF LOAN-FILE-NOT-AT-END
014400         ADD 1 TO WS-RECORD-COUNT
014500     END-IF.
014600*---------------------------------
014700* One iteration of the AMORT-
014800* SCHEDULE batch flow for one
014900* loan record: compute the level
015000* payment, walk the schedule,
015100* write the summary, then - only
015200* when an extra payment is on the
015300* record - run ACCEL-PAYOFF and
015400* write its own summary.
015500*---------------------------------
015600 PROCESS-ONE-LOAN-RTN.
015700
015800     ADD 1 TO WS-LOAN-COUNT.
015900
016000     PERFORM PAYMENT-CALC-RTN.
016100     PERFORM BUILD-LEVEL-SCHEDULE-RTN.
016200     PERFORM WRITE-LOAN-SUMMARY-RTN.
016300     PERFORM DISPLAY-LOAN-SUMMARY-RTN.
016400
016500     IF LN-EXTRA-PAYMT > ZERO
016600         PERFORM ACCEL-PAYOFF-RTN
016700         PERFORM WRITE-ACCEL-SUMMARY-RTN
016800     END-IF.
016900
017000     PERFORM READ-NEXT-LOAN-RTN.
017100*---------------------------------
017200* Drives PAYMENT-CALC and
017300* OUTSTANDING-PV, in PLAMRT01,
017400* one period at a time, writing
017500* one SCHEDULE-DETAIL-RECORD per
017600* period along the way.
017700*---------------------------------
017800 BUILD-LEVEL-SCHEDULE-RTN.
017900
018000     MOVE LN-PRINCIPAL TO WS-PREV-OUTSTANDING.
018100     MOVE ZERO TO WS-CUM-INTEREST.
018200     MOVE ZERO TO WS-CUM-PRINCIPAL.
018300
018400     PERFORM BUILD-ONE-SCHEDULE-PERIOD-RTN
018500         VARYING WS-CURRENT-PERIOD FROM 1 BY 1
018600         UNTIL WS-CURRENT-PERIOD > WS-NUM-PERIODS.
018700
018800 BUILD-ONE-SCHEDULE-PERIOD-RTN.
018900
019000     COMPUTE WS-INTEREST-PAID-HP ROUNDED =
019100         WS-PREV-OUTSTANDING * WS-PERIODIC-RATE.
019200     COMPUTE WS-PRINCIPAL-PAID-HP ROUNDED =
019300         WS-PAYMENT-CALC - WS-INTEREST-PAID-HP.
019400
019500     MOVE WS-CURRENT-PERIOD TO WS-POWER-EXPONENT.
019600     PERFORM COMPUTE-POWER-TERM-RTN.
019700     COMPUTE WS-PV-OF-PRINCIPAL-HP ROUNDED =
019800         WS-PRINCIPAL-PAID-HP / WS-POWER-TERM.
019900
020000     PERFORM OUTSTANDING-PV-RTN.
020100
020200     ADD WS-INTEREST-PAID-HP TO WS-CUM-INTEREST.
020300     ADD WS-PRINCIPAL-PAID-HP TO WS-CUM-PRINCIPAL.
020400
020500     PERFORM MOVE-SCHEDULE-FIELDS-RTN.
020600     PERFORM WRITE-SCHEDULE-DETAIL-RTN.
020700
020800     MOVE WS-OUTSTANDING TO WS-PREV-OUTSTANDING.
020900*---------------------------------
021000* Edits one period's high
021100* precision work fields down to
021200* the two decimal SCHEDULE-
021300* DETAIL-RECORD columns.
021400*---------------------------------
021500 MOVE-SCHEDULE-FIELDS-RTN.
021600
021700     MOVE LN-LOAN-ID TO SK-LOAN-ID.
021800     MOVE WS-CURRENT-PERIOD TO SK-PAYMENT-NUMBER.
021900     COMPUTE SK-PAYMENT-AMOUNT ROUNDED = WS-PAYMENT-CALC.
022000     COMPUTE SK-INTEREST-PAID ROUNDED = WS-INTEREST-PAID-HP.
022100     COMPUTE SK-PRINCIPAL-PAID ROUNDED = WS-PRINCIPAL-PAID-HP.
022200     COMPUTE SK-PV-OF-PRINCIPAL ROUNDED = WS-PV-OF-PRINCIPAL-HP.
022300     COMPUTE SK-OUTSTANDING-BAL ROUNDED = WS-OUTSTANDING.
022400     COMPUTE SK-CUM-INTEREST ROUNDED = WS-CUM-INTEREST.
022500     COMPUTE SK-CUM-PRINCIPAL ROUNDED = WS-CUM-PRINCIPAL.
022600
022700 WRITE-SCHEDULE-DETAIL-RTN.
022800     WRITE SCHEDULE-DETAIL-RECORD.
022900*---------------------------------
023000* One LOAN-SUMMARY-RECORD per
023100* loan - the schedule's final
023200* cum-interest and cum-principal
023300* become the loan's totals.
023400*---------------------------------
023500 WRITE-LOAN-SUMMARY-RTN.
023600
023700     MOVE LN-LOAN-ID TO LS-LOAN-ID.
023800     SET LS-IS-LOAN-SUMMARY TO TRUE.
023900     COMPUTE LS-PERIODIC-PAYMENT ROUNDED = WS-PAYMENT-CALC.
024000     MOVE WS-NUM-PERIODS TO LS-NUM-PAYMENTS.
024100     COMPUTE LS-TOTAL-INTEREST ROUNDED = WS-CUM-INTEREST.
024200     COMPUTE LS-TOTAL-PAID ROUNDED =
024300         WS-CUM-INTEREST + WS-CUM-PRINCIPAL.
024400
024500     WRITE LOAN-SUMMARY-RECORD.
024600*---------------------------------
024700* Console echo of the loan just
024800* summarized - currency and
024900* percent edited by PLFMT01, per
025000* the shop's REPORTS layout.
025100*---------------------------------
025200 DISPLAY-LOAN-SUMMARY-RTN.
025300
025400     MOVE WS-PAYMENT-CALC TO WS-FMT-AMOUNT.
025500     PERFORM FORMAT-CURRENCY-RTN.
025600     DISPLAY LN-LOAN-ID " PAYMENT " WS-CURRENCY-EDIT
025700         " OVER " WS-NUM-PERIODS " PERIODS".
025800
025900     MOVE LN-ANNUAL-RATE TO WS-FMT-RATE.
026000     PERFORM FORMAT-PERCENT-RTN.
026100     DISPLAY LN-LOAN-ID " ANNUAL RATE " WS-PERCENT-EDIT.
026200
026300     MOVE WS-CUM-INTEREST TO WS-FMT-AMOUNT.
026400     PERFORM FORMAT-CURRENCY-RTN.
026500     DISPLAY LN-LOAN-ID " TOTAL INTEREST " WS-CURRENCY-EDIT.
026600*---------------------------------
026700* Edits one accelerated period's
026800* high precision work fields
026900* down to the two decimal
027000* ACCEL-DETAIL-RECORD columns.
027100* PLACEL01 has already moved
027200* AK-PAYMENT-AMOUNT itself, since
027300* the final period's payment is
027400* not a plain COMPUTE of the
027500* work field.
027600*---------------------------------
027700 MOVE-ACCEL-FIELDS-RTN.
027800
027900     MOVE LN-LOAN-ID TO AK-LOAN-ID.
028000     MOVE WS-ACCEL-CURRENT-PERIOD TO AK-PAYMENT-NUMBER.
028100     COMPUTE AK-INTEREST-PAID ROUNDED = WS-INTEREST-PAID-HP.
028200     COMPUTE AK-PRINCIPAL-PAID ROUNDED = WS-PRINCIPAL-PAID-HP.
028300     COMPUTE AK-PV-OF-PRINCIPAL ROUNDED = WS-PV-OF-PRINCIPAL-HP.
028400     COMPUTE AK-OUTSTANDING-BAL ROUNDED = WS-ACCEL-OUTSTANDING.
028500     COMPUTE AK-CUM-INTEREST ROUNDED = WS-ACCEL-CUM-INTEREST.
028600
028700 WRITE-ACCEL-DETAIL-RTN.
028800     WRITE ACCEL-DETAIL-RECORD.
028900*---------------------------------
029000* One ACCEL-SUMMARY-RECORD per
029100* loan carrying an EXTRA-PAYMENT.
029200* A refused request (status E)
029300* still gets a summary record,
029400* just with no periods or
029500* interest saved.
029600*---------------------------------
029700 WRITE-ACCEL-SUMMARY-RTN.
029800
029900     MOVE LN-LOAN-ID TO AS-LOAN-ID.
030000     SET AS-IS-ACCEL-SUMMARY TO TRUE.
030100
030200     IF ACCEL-STATUS-ERROR
030300         MOVE ZERO TO AS-NEW-NUM-PAYMENTS
030400         MOVE ZERO TO AS-PERIODS-SAVED
030500         MOVE ZERO TO AS-INTEREST-SAVED
030600         MOVE ZERO TO AS-NEW-TOTAL-INTEREST
030700         SET AS-STATUS-ERROR TO TRUE
030800     ELSE
030900         MOVE WS-ACCEL-NUM-PERIODS TO AS-NEW-NUM-PAYMENTS
031000         COMPUTE AS-PERIODS-SAVED =
031100             WS-COMPARISON-PERIODS - WS-ACCEL-NUM-PERIODS
031200         COMPUTE AS-INTEREST-SAVED ROUNDED =
031300             WS-COMPARISON-TOTAL-INT - WS-ACCEL-CUM-INTEREST
031400         COMPUTE AS-NEW-TOTAL-INTEREST ROUNDED =
031500             WS-ACCEL-CUM-INTEREST
031600         SET AS-STATUS-OK TO TRUE
031700     END-IF.
031800
031900     WRITE ACCEL-SUMMARY-RECORD.
032000
032100     COPY "PLFMT01.CBL".
032200     COPY "PLAMRT01.CBL".
032300     COPY "PLACEL01.CBL".
