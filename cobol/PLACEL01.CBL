000100*---------------------------------
000200* PLACEL01.CBL
000300* ACCEL-PAYOFF procedure library,
000400* COPYd into the PROCEDURE
000500* DIVISION of AMRTSCH1.  Builds
000600* the accelerated schedule for a
000700* loan carrying an EXTRA-PAYMENT,
000800* walking the balance down by
000900* subtraction one period at a
001000* time rather than the closed-
001100* form PV used for the level
001200* schedule - the period count
001300* falls out of the walk instead
001400* of a logarithm, so this runs
001500* on shops with no FUNCTION
001600* support.  Modeled on VCHPAY01's
001700* generate/save-restore/rewrite
001800* balance-carry pattern.
001900*---------------------------------
002000*  DATE     BY   REQ#    DESCRIPTION                                   CHG
002100*---------------------------------------------------------------------
002200* 09/14/93  RMH  A-2711  Original accelerated payoff walk              001
002300* 09/14/93  RMH  A-2711  Added the comparison baseline so              002
002400*                        the summary record can report
002500*                        periods and interest saved
002600* 04/03/97  RMH  A-3305  Clamped WS-ACCEL-OUTSTANDING to               003
002700*                        zero on the final period - a
002800*                        rounding carry was leaving a
002900*                        penny of balance on some 4%
003000*                        quarterly loans
003100*---------------------------------------------------------------------
003200*---------------------------------
003300* Entry point.  Checks the extra
003400* payment against the interest-
003500* only minimum before doing any
003600* work - an extra payment that
003700* does not even cover a period's
003800* interest never pays the loan
003900* down, so ACCEL-PAYOFF refuses
004000* the request with status E.
004100*---------------------------------
004200 ACCEL-PAYOFF-RTN.
004300     COMPUTE WS-MINIMUM-PAYMENT ROUNDED =
004400         LN-PRINCIPAL * WS-PERIODIC-RATE.
004500     IF LN-EXTRA-PAYMT NOT > WS-MINIMUM-PAYMENT
004600         SET ACCEL-STATUS-ERROR TO TRUE
004700     ELSE
004800         SET ACCEL-STATUS-OK TO TRUE
004900         PERFORM ACCEL-BUILD-SCHEDULE-RTN
005000         PERFORM ACCEL-BUILD-COMPARISON-RTN
005100     END-IF.
005200
005300 ACCEL-PAYOFF-EXIT.
005400     EXIT.
005500*---------------------------------
005600* Walks the balance down one
005700* period at a time at the
005800* increased payment.  The last
005900* period pays off whatever is
006000* left rather than the full
006100* extra payment, so the schedule
006200* never overpays.
006300*---------------------------------
006400 ACCEL-BUILD-SCHEDULE-RTN.
006500     MOVE LN-PRINCIPAL TO WS-ACCEL-OUTSTANDING.
006600     MOVE ZERO TO WS-ACCEL-CUM-INTEREST.
006700     MOVE ZERO TO WS-ACCEL-CURRENT-PERIOD.
006800     SET ACCEL-SCHEDULE-NOT-DONE TO TRUE.
006900     PERFORM ACCEL-ONE-PERIOD-RTN
007000         UNTIL ACCEL-SCHEDULE-DONE.
007100     MOVE WS-ACCEL-CURRENT-PERIOD TO WS-ACCEL-NUM-PERIODS.
007200
007300 ACCEL-BUILD-SCHEDULE-EXIT.
007400     EXIT.
007500
007600 ACCEL-ONE-PERIOD-RTN.
007700     ADD 1 TO WS-ACCEL-CURRENT-PERIOD.
007800     COMPUTE WS-INTEREST-PAID-HP ROUNDED =
007900         WS-ACCEL-OUTSTANDING * WS-PERIODIC-RATE.
008000     COMPUTE WS-PRINCIPAL-PAID-HP =
008100         LN-EXTRA-PAYMT - WS-INTEREST-PAID-HP.
008200     IF WS-PRINCIPAL-PAID-HP NOT LESS THAN WS-ACCEL-OUTSTANDING
008300         MOVE WS-ACCEL-OUTSTANDING TO WS-PRINCIPAL-PAID-HP
008400         COMPUTE AK-PAYMENT-AMOUNT ROUNDED =
008500             WS-ACCEL-OUTSTANDING + WS-INTEREST-PAID-HP
008600         SET ACCEL-SCHEDULE-DONE TO TRUE
008700     ELSE
008800         MOVE LN-EXTRA-PAYMT TO AK-PAYMENT-AMOUNT
008900     END-IF.
009000     COMPUTE WS-ACCEL-OUTSTANDING =
009100         WS-ACCEL-OUTSTANDING - WS-PRINCIPAL-PAID-HP.
009200     IF ACCEL-SCHEDULE-DONE
009300         MOVE ZERO TO WS-ACCEL-OUTSTANDING
009400     END-IF.
009500     ADD WS-INTEREST-PAID-HP TO WS-ACCEL-CUM-INTEREST.
009600     MOVE WS-ACCEL-CURRENT-PERIOD TO WS-POWER-EXPONENT.
009700     PERFORM COMPUTE-POWER-TERM-RTN.
009800     COMPUTE WS-PV-OF-PRINCIPAL-HP ROUNDED =
009900         WS-PRINCIPAL-PAID-HP / WS-POWER-TERM.
010000     PERFORM MOVE-ACCEL-FIELDS-RTN.
010100     PERFORM WRITE-ACCEL-DETAIL-RTN.
010200
010300 ACCEL-ONE-PERIOD-EXIT.
010400     EXIT.
010500*---------------------------------
010600* Comparison baseline: what the
010700* loan would have cost on a
010800* level schedule running int(new
010900* periods / periods per year) + 5
011000* years - the years-saved and
011100* interest-saved figures on the
011200* accelerated summary record are
011300* measured against this, not
011400* against the original term.
011500* Total interest on a fully
011600* amortizing loan is just
011700* payment times periods less the
011800* principal, so there is no need
011900* to re-walk a whole schedule
012000* just to total it up.
012100*---------------------------------
012200 ACCEL-BUILD-COMPARISON-RTN.
012300     COMPUTE WS-COMPARISON-YEARS =
012400         WS-ACCEL-NUM-PERIODS / WS-PERIODS-PER-YEAR.
012500     ADD 5 TO WS-COMPARISON-YEARS.
012600     COMPUTE WS-COMPARISON-PERIODS =
012700         WS-COMPARISON-YEARS * WS-PERIODS-PER-YEAR.
012800     IF WS-PERIODIC-RATE = ZERO
012900         COMPUTE WS-COMPARISON-PAYMENT ROUNDED =
013000             LN-PRINCIPAL / WS-COMPARISON-PERIODS
013100     ELSE
013200         MOVE WS-COMPARISON-PERIODS TO WS-POWER-EXPONENT
013300         PERFORM COMPUTE-POWER-TERM-RTN
013400         COMPUTE WS-COMPARISON-PAYMENT ROUNDED =
013500             LN-PRINCIPAL * (WS-PERIODIC-RATE * WS-POWER-TERM)
013600                 / (WS-POWER-TERM - 1)
013700     END-IF.
013800     COMPUTE WS-COMPARISON-TOTAL-INT ROUNDED =
013900         (WS-COMPARISON-PAYMENT * WS-COMPARISON-PERIODS)
014000             - LN-PRINCIPAL.
014100
014200 ACCEL-BUILD-COMPARISON-EXIT.
014300     EXIT.
