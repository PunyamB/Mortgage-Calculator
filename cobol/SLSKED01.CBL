000100*---------------------------------
000200* SLSKED01.CBL
000300* SELECT clause for the level
000400* amortization schedule output
000500* file written by AMRTSCH1.
000600*---------------------------------
000700*  DATE     BY   REQ#    DESCRIPTION                                   CHG
000800*---------------------------------------------------------------------
000900* 03/11/87  WCV  A-1140  Original SELECT for SCHEDULE                  001
001000*---------------------------------------------------------------------
001100     SELECT SCHEDULE-FILE
001200         ASSIGN TO "SCHEDULE"
001300         ORGANIZATION IS LINE SEQUENTIAL.
