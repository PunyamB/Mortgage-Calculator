000100*---------------------------------
000200* FDLOAN01.CBL
000300* Loan input record - one record
000400* per loan to be amortized.  Read
000500* in arrival order; the file
000600* carries no key.
000700*---------------------------------
000800*  DATE     BY   REQ#    DESCRIPTION                                   CHG
000900*---------------------------------------------------------------------
001000* 03/11/87  WCV  A-1140  Original layout                               001
001100* 07/22/91  DKP  A-2203  Added LN-EXTRA-PAYMT for the                  002
001200*                        accelerated payoff option
001300*---------------------------------------------------------------------
001400 FD  LOAN-FILE
001500     LABEL RECORDS ARE STANDARD.
001600
001700 01  LOAN-INPUT-RECORD.
001800     05  LN-LOAN-ID              PIC X(8).
001900     05  LN-PRINCIPAL            PIC 9(8)V99.
002000     05  LN-ANNUAL-RATE          PIC 9(2)V9(5).
002100     05  LN-ANNUAL-RATE-R REDEFINES LN-ANNUAL-RATE.
002200         10  LN-RATE-WHOLE-PCT   PIC 99.
002300         10  LN-RATE-DECIMAL     PIC 9(5).
002400     05  LN-TERM-YEARS           PIC 9(2).
002500     05  LN-FREQUENCY            PIC X(1).
002600         88  LN-FREQ-MONTHLY         VALUE "M".
002700         88  LN-FREQ-QUARTERLY       VALUE "Q".
002800         88  LN-FREQ-ANNUAL          VALUE "A".
002900     05  LN-EXTRA-PAYMT          PIC 9(8)V99.
003000         88  LN-NO-EXTRA-PAYMT       VALUE ZERO.
003100     05  FILLER                  PIC X(10).
