000100*---------------------------------
000200* SLLOAN01.CBL
000300* SELECT clause for the loan input
000400* file read by AMRTSCH1.  One
000500* record per loan to amortize,
000600* read in arrival order - the file
000700* carries no key.
000800*---------------------------------
000900*  DATE     BY   REQ#    DESCRIPTION                                   CHG
001000*---------------------------------------------------------------------
001100* 03/11/87  WCV  A-1140  Original SELECT for LOANFILE                  001
001200* 07/22/91  DKP  A-2203  Reassigned LOANFILE -> LOANS                  002
001300*---------------------------------------------------------------------
001400     SELECT LOAN-FILE
001500         ASSIGN TO "LOANS"
001600         ORGANIZATION IS LINE SEQUENTIAL.
