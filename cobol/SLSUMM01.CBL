000100*---------------------------------
000200* SLSUMM01.CBL
000300* SELECT clause for the loan
000400* summary / accelerated summary
000500* output file written by AMRTSCH1.
000600*---------------------------------
000700*  DATE     BY   REQ#    DESCRIPTION                                   CHG
000800*---------------------------------------------------------------------
000900* 03/11/87  WCV  A-1140  Original SELECT for SUMMARY                   001
001000*---------------------------------------------------------------------
001100     SELECT SUMMARY-FILE
001200         ASSIGN TO "SUMMARY"
001300         ORGANIZATION IS LINE SEQUENTIAL.
