000100*---------------------------------
000200* FDSKED01.CBL
000300* Level amortization schedule
000400* detail - one record per payment
000500* period of the level schedule.
000600*---------------------------------
000700*  DATE     BY   REQ#    DESCRIPTION                                   CHG
000800*---------------------------------------------------------------------
000900* 03/11/87  WCV  A-1140  Original layout                               001
001000* 11/02/89  WCV  A-1877  Added SK-CUM-INTEREST and                     002
001100*                        SK-CUM-PRINCIPAL running totals
001200*---------------------------------------------------------------------
001300 FD  SCHEDULE-FILE
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  SCHEDULE-DETAIL-RECORD.
001700     05  SK-LOAN-ID              PIC X(8).
001800     05  SK-PAYMENT-NUMBER       PIC 9(4).
001900     05  SK-PAYMENT-AMOUNT       PIC 9(9)V99.
002000     05  SK-INTEREST-PAID        PIC 9(9)V99.
002100     05  SK-PRINCIPAL-PAID       PIC 9(9)V99.
002200     05  SK-PV-OF-PRINCIPAL      PIC 9(9)V99.
002300     05  SK-OUTSTANDING-BAL      PIC 9(9)V99.
002400     05  SK-CUM-INTEREST         PIC 9(9)V99.
002500     05  SK-CUM-PRINCIPAL        PIC 9(9)V99.
002600     05  FILLER                  PIC X(15).
