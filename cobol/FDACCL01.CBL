000100*---------------------------------
000200* FDACCL01.CBL
000300* Accelerated payoff schedule
000400* detail - one record per payment
000500* period of the accelerated
000600* schedule.  Balance is tracked by
000700* subtraction, not the closed-form
000800* PV, so no cumulative-principal
000900* column is carried here.
001000*---------------------------------
001100*  DATE     BY   REQ#    DESCRIPTION                                   CHG
001200*---------------------------------------------------------------------
001300* 09/14/93  RMH  A-2711  Original layout                               001
001400*---------------------------------------------------------------------
001500 FD  ACCEL-SCHEDULE-FILE
001600     LABEL RECORDS ARE STANDARD.
001700
001800 01  ACCEL-DETAIL-RECORD.
001900     05  AK-LOAN-ID              PIC X(8).
002000     05  AK-PAYMENT-NUMBER       PIC 9(4).
002100     05  AK-PAYMENT-AMOUNT       PIC 9(9)V99.
002200     05  AK-INTEREST-PAID        PIC 9(9)V99.
002300     05  AK-PRINCIPAL-PAID       PIC 9(9)V99.
002400     05  AK-PV-OF-PRINCIPAL      PIC 9(9)V99.
002500     05  AK-OUTSTANDING-BAL      PIC 9(9)V99.
002600     05  AK-CUM-INTEREST         PIC 9(9)V99.
002700     05  FILLER                  PIC X(15).
