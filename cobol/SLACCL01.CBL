000100*---------------------------------
000200* SLACCL01.CBL
000300* SELECT clause for the accelerated
000400* payoff schedule output file
000500* written by AMRTSCH1 when a loan
000600* carries an EXTRA-PAYMENT.
000700*---------------------------------
000800*  DATE     BY   REQ#    DESCRIPTION                                   CHG
000900*---------------------------------------------------------------------
001000* 09/14/93  RMH  A-2711  Original SELECT for ACCEL-SKED                001
001100*---------------------------------------------------------------------
001200     SELECT ACCEL-SCHEDULE-FILE
001300         ASSIGN TO "ACCEL-SCHEDULE"
001400         ORGANIZATION IS LINE SEQUENTIAL.
