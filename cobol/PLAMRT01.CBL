000100*---------------------------------
000200* PLAMRT01.CBL
000300* PAYMENT-CALC and OUTSTANDING-PV
000400* procedure library, COPYd into
000500* the PROCEDURE DIVISION of
000600* AMRTSCH1.  Also carries the
000700* generic power-term loop that
000800* PAYMENT-CALC, OUTSTANDING-PV,
000900* and the accelerated comparison
001000* baseline all drive - one shop
001100* routine, three callers, per the
001200* CMPINT03 compounding pattern.
001300*---------------------------------
001400*  DATE     BY   REQ#    DESCRIPTION                                   CHG
001500*---------------------------------------------------------------------
001600* 03/11/87  WCV  A-1140  Original PAYMENT-CALC, straight               001
001700*                        line loop borrowed from the CMPINT
001800*                        compounding-interest demo
001900* 11/02/89  WCV  A-1877  Reworked the power-term loop to               002
002000*                        carry 9 guard decimals after the
002100*                        Feldman audit flagged rounding
002200*                        drift on 30 yr monthly schedules
002300* 07/22/91  DKP  A-2203  Added OUTSTANDING-PV so a schedule            003
002400*                        line can report the remaining
002500*                        balance without re-walking the
002600*                        whole schedule
002700* 09/14/93  RMH  A-2711  Generalized WS-POWER-BASE/EXPONENT            004
002800*                        so the accelerated comparison
002900*                        baseline can reuse this same loop
003000*---------------------------------------------------------------------
003100*---------------------------------
003200* Maps LN-FREQUENCY to the number
003300* of payment periods per year,
003400* derives the periodic rate and
003500* the total number of periods,
003600* then solves the level payment.
003700* A zero-rate loan (an interest
003800* free note) falls straight to
003900* principal divided by periods.
004000*---------------------------------
004100 PAYMENT-CALC-RTN.
004200     IF LN-FREQ-MONTHLY
004300         MOVE 12 TO WS-PERIODS-PER-YEAR
004400     ELSE
004500         IF LN-FREQ-QUARTERLY
004600             MOVE 4 TO WS-PERIODS-PER-YEAR
004700         ELSE
004800             MOVE 1 TO WS-PERIODS-PER-YEAR
004900         END-IF
005000     END-IF.
005100     COMPUTE WS-PERIODIC-RATE ROUNDED =
005200         LN-ANNUAL-RATE / WS-PERIODS-PER-YEAR.
005300     COMPUTE WS-NUM-PERIODS =
005400         LN-TERM-YEARS * WS-PERIODS-PER-YEAR.
005500     COMPUTE WS-POWER-BASE = 1 + WS-PERIODIC-RATE.
005600     IF WS-PERIODIC-RATE = ZERO
005700         COMPUTE WS-PAYMENT-CALC ROUNDED =
005800             LN-PRINCIPAL / WS-NUM-PERIODS
005900     ELSE
006000         MOVE WS-NUM-PERIODS TO WS-POWER-EXPONENT
006100         PERFORM COMPUTE-POWER-TERM-RTN
006200         COMPUTE WS-PAYMENT-CALC ROUNDED =
006300             LN-PRINCIPAL * (WS-PERIODIC-RATE * WS-POWER-TERM)
006400                 / (WS-POWER-TERM - 1)
006500     END-IF.
006600
006700 PAYMENT-CALC-EXIT.
006800     EXIT.
006900*---------------------------------
007000* Computes WS-POWER-BASE raised to
007100* WS-POWER-EXPONENT into
007200* WS-POWER-TERM.  Multiplying one
007300* period at a time, rather than
007400* calling an intrinsic power
007500* function, keeps this on
007600* compilers that never carried
007700* FUNCTION support.
007800*---------------------------------
007900 COMPUTE-POWER-TERM-RTN.
008000     MOVE 1 TO WS-POWER-TERM.
008100     PERFORM RAISE-POWER-ONE-STEP-RTN
008200         VARYING WS-POWER-INDEX FROM 1 BY 1
008300         UNTIL WS-POWER-INDEX > WS-POWER-EXPONENT.
008400
008500 COMPUTE-POWER-TERM-EXIT.
008600     EXIT.
008700
008800 RAISE-POWER-ONE-STEP-RTN.
008900     COMPUTE WS-POWER-TERM ROUNDED =
009000         WS-POWER-TERM * WS-POWER-BASE.
009100
009200 RAISE-POWER-ONE-STEP-EXIT.
009300     EXIT.
009400*---------------------------------
009500* Closed-form remaining balance
009600* after WS-CURRENT-PERIOD payments
009700* of WS-PAYMENT-CALC have been
009800* applied against WS-NUM-PERIODS
009900* total periods.  Used by the
010000* level schedule only - the
010100* accelerated schedule tracks its
010200* balance by straight subtraction
010300* per A-2711.
010400*---------------------------------
010500 OUTSTANDING-PV-RTN.
010600     COMPUTE WS-POWER-EXPONENT =
010700         WS-NUM-PERIODS - WS-CURRENT-PERIOD.
010800     IF WS-POWER-EXPONENT = ZERO
010900         MOVE ZERO TO WS-OUTSTANDING
011000     ELSE
011100         IF WS-PERIODIC-RATE = ZERO
011200             COMPUTE WS-OUTSTANDING ROUNDED =
011300                 WS-PAYMENT-CALC * WS-POWER-EXPONENT
011400         ELSE
011500             PERFORM COMPUTE-POWER-TERM-RTN
011600             COMPUTE WS-OUTSTANDING ROUNDED =
011700                 WS-PAYMENT-CALC * (WS-POWER-TERM - 1)
011800                     / (WS-PERIODIC-RATE * WS-POWER-TERM)
011900         END-IF
012000     END-IF.
012100
012200 OUTSTANDING-PV-EXIT.
012300     EXIT.
