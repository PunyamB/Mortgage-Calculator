000100*---------------------------------
000200* FDSUMM01.CBL
000300* Loan summary and accelerated
000400* summary records - both kinds
000500* ride the same SUMMARY-FILE, the
000600* record-type byte tells them
000700* apart on a subsequent read.
000800*---------------------------------
000900*  DATE     BY   REQ#    DESCRIPTION                                   CHG
001000*---------------------------------------------------------------------
001100* 03/11/87  WCV  A-1140  Original LOAN-SUMMARY-RECORD                  001
001200* 09/14/93  RMH  A-2711  Added ACCEL-SUMMARY-RECORD for                002
001300*                        the accelerated payoff option
001400*---------------------------------------------------------------------
001500 FD  SUMMARY-FILE
001600     LABEL RECORDS ARE STANDARD.
001700
001800 01  LOAN-SUMMARY-RECORD.
001900     05  LS-LOAN-ID              PIC X(8).
002000     05  LS-RECORD-TYPE          PIC X(1) VALUE "L".
002100         88  LS-IS-LOAN-SUMMARY      VALUE "L".
002200     05  LS-PERIODIC-PAYMENT     PIC 9(9)V99.
002300     05  LS-NUM-PAYMENTS         PIC 9(4).
002400     05  LS-TOTAL-INTEREST       PIC 9(9)V99.
002500     05  LS-TOTAL-PAID           PIC 9(10)V99.
002600     05  FILLER                  PIC X(20).
002700
002800 01  ACCEL-SUMMARY-RECORD.
002900     05  AS-LOAN-ID              PIC X(8).
003000     05  AS-RECORD-TYPE          PIC X(1) VALUE "A".
003100         88  AS-IS-ACCEL-SUMMARY     VALUE "A".
003200     05  AS-NEW-NUM-PAYMENTS     PIC 9(4).
003300     05  AS-PERIODS-SAVED        PIC S9(4) SIGN LEADING SEPARATE.
003400     05  AS-PERIODS-SAVED-R REDEFINES AS-PERIODS-SAVED.
003500         10  AS-PERIODS-SAVED-SIGN   PIC X.
003600         10  AS-PERIODS-SAVED-DIGITS PIC 9(4).
003700     05  AS-INTEREST-SAVED       PIC S9(9)V99 SIGN LEADING
003800                                     SEPARATE.
003900     05  AS-NEW-TOTAL-INTEREST   PIC 9(9)V99.
004000     05  AS-STATUS               PIC X(1).
004100         88  AS-STATUS-OK            VALUE "K".
004200         88  AS-STATUS-ERROR         VALUE "E".
004300     05  FILLER                  PIC X(20).
